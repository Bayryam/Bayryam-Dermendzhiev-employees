000100**************************************************
000110*                                                *
000120*  RECORD DEFINITION FOR COLLABORATION           *
000130*     ASSIGNMENT WORKING DATA                    *
000140*     (NO MASTER FILE - WORKING COPY ONLY)       *
000150**************************************************
000160*  RAW LINE SPLIT INTO 4 FIELDS OF 19 BYTES.  TABLE ENTRY 40 BYTES.
000170*
000180* CS-EMPLOYEE-ID/CS-PROJECT-ID/CS-DATE-FROM-TS/CS-DATE-TO-TS ARE
000181* THE CURRENT-RECORD WORK AREA - SEE WSCSACC FOR THE STORED TABLE.
000190*
000200*09/02/26 VBC - CREATED - LIFTED SHAPE FROM WSPYHRS (PAY TRANS).   CS-0031
000210*11/02/26 VBC - ADDED FROM/TO REDEFINES FOR THE DATE PARSER, NOT   CS-0031
000211*             USED IN THE END - REMOVED AGAIN 18/02/26.            CS-0031
000220*13/02/26 VBC - WIDENED RAW FIELDS TO 19 TO TAKE LONGEST DATE.     CS-0031
000221*18/02/26 VBC - DROPPED CS-FROM-PARTS/CS-TO-PARTS, NEVER USED -    CS-0048
000222*             THE PARSER BUILDS CCYYMMDDHHMMSS DIRECTLY AND THIS   CS-0048
000223*             RECORD NEVER NEEDED TO BREAK IT BACK OUT AGAIN.      CS-0048
000230*
000240 01  CS-TXN-FIELDS.
000250     03  CS-TXN-FIELD-1          PIC X(19).
000260     03  CS-TXN-FIELD-2          PIC X(19).
000270     03  CS-TXN-FIELD-3          PIC X(19).
000280     03  CS-TXN-FIELD-4          PIC X(19).
000290     03  FILLER                  PIC X(08).
000300*
000310* TABLE ENTRY AS STORED ONCE A LINE HAS PASSED THE ROW PARSER.
000320* USES CS-EMPLOYEE-ID + CS-PROJECT-ID + CS-DATE-FROM-TS AS THE
000330* EFFECTIVE KEY FOR THE DUPLICATE/OVERLAP CHECK.  LOAD ORDER IS
000340* PRESERVED - EMP-ID-1/EMP-ID-2 IN THE ACCUMULATORS ARE NOT SORTED,
000350* THEY ARE FIRST-ENCOUNTERED / SECOND-ENCOUNTERED.
000360*
000370 01  CS-ASSIGNMENT-RECORD.
000380     03  CS-EMPLOYEE-ID          PIC 9(09).
000390     03  CS-PROJECT-ID           PIC 9(09).
000400     03  CS-DATE-FROM-TS         PIC 9(14).
000480     03  CS-DATE-TO-TS           PIC 9(14).
000560     03  FILLER                  PIC X(12).
000570*
