000100******************************************************************
000110*                                                                *
000120*     C W O V L A P   -   EMPLOYEE COLLABORATION STATISTICS     *
000130*                                                                *
000140******************************************************************
000150 IDENTIFICATION DIVISION.
000160 PROGRAM-ID.        CWOVLAP.
000170 AUTHOR.            RAYMOND T WHITFIELD.
000180 INSTALLATION.      APPLEWOOD COMPUTERS - COLLABORATION STATS.
000190 DATE-WRITTEN.      12/02/87.
000200 DATE-COMPILED.
000210 SECURITY.          COPYRIGHT (C) 1987-2026 V B COEN.  SEE COPYING.
000220*
000230* REMARKS.    READS A TRANSACTION FILE OF EMPLOYEE/PROJECT WORK
000240*             ASSIGNMENTS (ONE PER LINE, 4 COMMA-SEPARATED FIELDS),
000250*             VALIDATES AND LOADS THEM, THEN WORKS OUT WHICH PAIR OF
000260*             EMPLOYEES SPENT THE LONGEST TIME WORKING TOGETHER ON
000270*             COMMON PROJECTS, AND PRINTS THE WINNING PAIR WITH A
000280*             PER-PROJECT BREAKDOWN.  NO SCREENS, NO CICS, NO CALLS -
000290*             A STRAIGHT-THROUGH BATCH JOB LIKE BUILD-CBASIC WAS.
000300*
000310* CALLED MODULES.    NONE.
000320*
000330* FILES USED.        CS-ASSIGNMENT-FILE (ASSGNIN) - INPUT, LINE
000340*                     SEQUENTIAL, ONE ASSIGNMENT TXN PER RECORD.
000350*
000360* CHANGES.
000370*12/02/87 RTW - CREATED FOR THE PERSONNEL COLLABORATION STUDY.     CS-0001
000380*03/06/87 RTW - ADDED DUPLICATE-ENTRY CHECK PER AUDIT QUERY.       CS-0009
000390*21/11/89 JGP - WIDENED PROJECT-ID TO 9 DIGITS, 6 WAS TOO SMALL.   CS-0017
000400*14/07/91 JGP - DATE-FROM/TO NOW ACCEPT 4 INPUT LAYOUTS, NOT JUST  CS-0022
000410*             THE ONE THE PERSONNEL EXTRACT USED TO PRODUCE.       CS-0022
000420*02/03/93 KMH - OVERLAP ARITHMETIC REDONE ON A TRUE DAY-NUMBER,    CS-0025
000430*             THE OLD JULIAN-OFFSET METHOD DRIFTED ACROSS          CS-0025
000440*             CENTURY-ISH DATES.                                   CS-0025
000450*19/09/94 KMH - WINNER SELECTION NOW FIRST-ENCOUNTERED ON A TIE,   CS-0027
000460*             MATCHES WHAT PERSONNEL ACTUALLY WANTED.              CS-0027
000470*08/01/96 DWT - NO-PAIR MESSAGE ADDED, ANALYST RAN AN EMPTY FILE   CS-0030
000480*             THROUGH AND GOT NO OUTPUT AT ALL.                    CS-0030
000490*30/09/98 DWT - Y2K REVIEW - CS-DATE-FROM-TS/CS-DATE-TO-TS ARE     Y2K-001
000500*             FULL CCYYMMDDHHMMSS, NO 2-DIGIT YEAR ANYWHERE IN     Y2K-001
000510*             THIS PROGRAM.  WS-TODAY-DATE8 TAKEN FROM ACCEPT      Y2K-001
000520*             FROM DATE YYYYMMDD, ALSO 4-DIGIT YEAR.  NO CHANGE    Y2K-001
000530*             REQUIRED - SIGNED OFF DWT/KMH 30/09/98.              Y2K-001
000540*11/02/26 VBC - REBUILT AS CWOVLAP FROM BUILD-CBASIC SHELL FOR     CS-0031
000550*             THE NEW COLLABORATION STATS JOB - ROW PARSER,        CS-0031
000560*             LOADER AND ANALYSER ADDED, INCLUDE-DIRECTIVE LOGIC   CS-0031
000570*             REMOVED AS NOT NEEDED HERE.                          CS-0031
000580*14/02/26 VBC - ADDED CS009 TABLE-FULL GUARDS ON ALL THREE TABLES. CS-0044
000585*16/02/26 VBC - WS-FOUND-SWITCH NOW SET/TESTED IN 4050 AS A        CS-0046
000586*             CROSS-CHECK DIAGNOSTIC, WAS DECLARED BUT DEAD.       CS-0046
000587*16/02/26 VBC - WS-DP-RESULT-TS/WS-DC-INPUT-TS REGROUPED WITH      CS-0046
000588*             FILLER PER THE SHOP STANDARD FOR WORKING RECORDS.    CS-0046
000589*17/02/26 VBC - REMARKED UP THE PROCEDURE DIVISION TO HOUSE        CS-0047
000591*             STANDARD - ANALYST COMPLAINED THE LOGIC WAS A        CS-0047
000592*             LOT TIGHTER THAN WHAT SHE WAS USED TO READING.       CS-0047
000593*
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM
000640     CLASS CS-DIGIT-OR-SPACE IS "0123456789" " "
000650     UPSI-0 ON STATUS IS CS-TEST-MODE-SW
000660            OFF STATUS IS CS-PROD-MODE-SW.
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690     SELECT CS-ASSIGNMENT-FILE  ASSIGN TO "ASSGNIN"
000700                                 ORGANIZATION IS LINE SEQUENTIAL
000710                                 FILE STATUS IS CS-ASSGN-STATUS.
000720*
000730 DATA DIVISION.
000740 FILE SECTION.
000750*
000760 FD  CS-ASSIGNMENT-FILE
000770     RECORDING MODE IS F.
000780 01  CS-TXN-RECORD.
000790     03  CS-TXN-TEXT             PIC X(80).
000800     03  FILLER                  PIC X(04).
000810*
000820 WORKING-STORAGE SECTION.
000830 77  WS-PROG-ID                  PIC X(20) VALUE
000840         "CWOVLAP  (V 1.00.00)".
000850*
000860 01  WS-SWITCHES.
000870     03  CS-ASSGN-STATUS         PIC X(02) VALUE "00".
000880     03  CS-EOF-SWITCH           PIC X(01) VALUE "N".
000890         88  CS-EOF                       VALUE "Y".
000900     03  CS-ABORT-SWITCH         PIC X(01) VALUE "N".
000910         88  CS-ABORTED                   VALUE "Y".
000920     03  CS-DUP-SWITCH           PIC X(01) VALUE "N".
000930         88  CS-DUPLICATE-FOUND           VALUE "Y".
000940     03  WS-FOUND-SWITCH         PIC X(01) VALUE "N".
000950         88  WS-ENTRY-FOUND               VALUE "Y".
000960     03  WS-DATE-FOUND-SWITCH    PIC X(01) VALUE "N".
000970         88  WS-DATE-FORMAT-OK            VALUE "Y".
000980     03  FILLER                  PIC X(10).
000990*
001000 01  WS-COUNTERS.
001010     03  CS-LINE-COUNT           PIC S9(7)  COMP VALUE ZERO.
001020     03  CS-ASSIGN-COUNT         PIC S9(7)  COMP VALUE ZERO.
001030     03  CS-PAIR-PROJ-COUNT      PIC S9(7)  COMP VALUE ZERO.
001040     03  CS-PAIR-TOTAL-COUNT     PIC S9(7)  COMP VALUE ZERO.
001050     03  CS-SUB-I                PIC S9(7)  COMP VALUE ZERO.
001060     03  CS-SUB-J                PIC S9(7)  COMP VALUE ZERO.
001070     03  CS-SUB-K                PIC S9(7)  COMP VALUE ZERO.
001080     03  CS-SUB-M                PIC S9(7)  COMP VALUE ZERO.
001090     03  CS-MAX-ASSIGN           PIC S9(7)  COMP VALUE 1000.
001100     03  CS-MAX-PAIR-PROJ        PIC S9(7)  COMP VALUE 3000.
001110     03  CS-MAX-PAIR-TOTAL       PIC S9(7)  COMP VALUE 1000.
001120     03  CS-WINNER-INDEX         PIC S9(7)  COMP VALUE ZERO.
001130     03  CS-COMMA-COUNT          PIC S9(3)  COMP VALUE ZERO.
001140     03  FILLER                  PIC X(08).
001150*
001160* WORKING COPY OF ONE PARSED INPUT LINE AND ITS NORMALISED FORM -
001170* NOT THE STORED TABLE ENTRY, JUST THE CURRENT-RECORD WORK AREA.
001180*
001190     COPY "Documents-ACAS-Nightly-3.3-copybooks-wscsasg.cob".
001200*
001210* PAIR-PROJECT AND PAIR-TOTAL OVERLAP ACCUMULATOR TABLES - BUILT
001220* BY SECTIONS 3000-4100 BELOW, SEARCHED LINEARLY LIKE EVERY OTHER
001230* TABLE IN THIS PROGRAM, NO INDEX NEEDED AT THIS VOLUME EITHER.
001240     COPY "Documents-ACAS-Nightly-3.3-copybooks-wscsacc.cob".
001250*
001260* CS0NN ABORT/STATUS MESSAGE LITERALS.
001270*
001280     COPY "Documents-ACAS-Nightly-3.3-copybooks-wscsmsg.cob".
001290*
001300* TABLE OF ASSIGNMENTS AS LOADED, ONE ROW PER INPUT LINE.  SEARCHED
001301* SEQUENTIALLY BY EMPLOYEE/PROJECT/DATE IN SECTION 3000 - VOLUME
001302* NEVER JUSTIFIED AN INDEXED OR SORTED LOOKUP HERE.
001320*
001330 01  CS-ASSIGNMENT-TABLE.
001340     03  CS-AT-ENTRY             OCCURS 1000 TIMES.
001350         05  CS-AT-EMPLOYEE-ID   PIC 9(09).
001360         05  CS-AT-PROJECT-ID    PIC 9(09).
001370         05  CS-AT-DATE-FROM-TS  PIC 9(14).
001380         05  CS-AT-DATE-TO-TS    PIC 9(14).
001390         05  FILLER              PIC X(04).
001400*
001610 01  WS-TODAY-GROUP.
001620     03  WS-TODAY-DATE8          PIC 9(08).
001630     03  WS-TODAY-TIME6          PIC 9(06) VALUE ZERO.
001635     03  FILLER                  PIC X(04).
001640 01  WS-TODAY-TS  REDEFINES  WS-TODAY-GROUP.
001650     03  FILLER                  PIC 9(14).
001655     03  FILLER                  PIC X(04).
001660*
001670 01  WS-DATE-PARSE.
001680     03  WS-DP-RAW               PIC X(19).
001690     03  WS-DP-UPPER             PIC X(19).
001700     03  WS-DP-SEP-3             PIC X(01).
001710     03  WS-DP-SEP-5             PIC X(01).
001720     03  WS-DP-CHUNK-A           PIC 9(02).
001730     03  WS-DP-CHUNK-B           PIC 9(02).
001740     03  WS-DP-YEAR              PIC 9(04).
001750     03  WS-DP-MONTH             PIC 9(02).
001760     03  WS-DP-DAY               PIC 9(02).
001770     03  WS-DP-HOUR              PIC 9(02) VALUE ZERO.
001780     03  WS-DP-MIN               PIC 9(02) VALUE ZERO.
001790     03  WS-DP-SEC               PIC 9(02) VALUE ZERO.
001800     03  FILLER                  PIC X(08).
001805 01  WS-DP-RESULT-GROUP.
001807     03  WS-DP-RESULT-TS         PIC 9(14).
001808     03  FILLER                  PIC X(04).
001820 01  WS-DP-RESULT-PARTS  REDEFINES  WS-DP-RESULT-GROUP.
001830     03  WS-DP-RES-CCYY          PIC 9(04).
001840     03  WS-DP-RES-MM            PIC 9(02).
001850     03  WS-DP-RES-DD            PIC 9(02).
001860     03  WS-DP-RES-HH            PIC 9(02).
001870     03  WS-DP-RES-MN            PIC 9(02).
001880     03  WS-DP-RES-SS            PIC 9(02).
001885     03  FILLER                  PIC X(04).
001890*
001900 01  WS-SHIFT-WORK.
001910     03  WS-SHIFT-TARGET         PIC X(19).
001920     03  FILLER                  PIC X(05).
001930*
001940 01  WS-CONVERT-WORK.
001950     03  WS-CONV-TEXT            PIC X(19).
001960     03  WS-CONV-CHAR            PIC X(01).
001970     03  WS-CONV-DIGIT           PIC 9(01).
001980     03  WS-CONV-VALUE           PIC S9(9) COMP.
001990     03  WS-CONV-POS             PIC S9(3) COMP.
002000     03  FILLER                  PIC X(06).
002010*
002020* OVERLAP AND ABSOLUTE-SECONDS WORK AREAS.  WS-DC-INPUT-TS IS FED
002030* TO 7000-DATE-TO-ABS-SECONDS, WHICH HAS NO KNOWLEDGE OF WHICH
002040* ASSIGNMENT IT CAME FROM - JUST A TIMESTAMP IN, A SECONDS COUNT
002050* OUT, HINTS CALENDAR PER HOWARD HINNANT'S DAY-NUMBER METHOD.
002060*
002065 01  WS-DC-INPUT-GROUP.
002067     03  WS-DC-INPUT-TS           PIC 9(14).
002068     03  FILLER                   PIC X(04).
002080 01  WS-DC-INPUT-PARTS  REDEFINES  WS-DC-INPUT-GROUP.
002090     03  WS-DC-IN-CCYY            PIC 9(04).
002100     03  WS-DC-IN-MM              PIC 9(02).
002110     03  WS-DC-IN-DD              PIC 9(02).
002120     03  WS-DC-IN-HH              PIC 9(02).
002130     03  WS-DC-IN-MN              PIC 9(02).
002140     03  WS-DC-IN-SS              PIC 9(02).
002145     03  FILLER                   PIC X(04).
002150 01  WS-DAY-COUNT-WORK.
002160     03  WS-DC-YEAR               PIC S9(5) COMP.
002170     03  WS-DC-MONTH              PIC S9(3) COMP.
002180     03  WS-DC-MPRIME             PIC S9(3) COMP.
002190     03  WS-DC-ERA                PIC S9(5) COMP.
002200     03  WS-DC-YOE                PIC S9(5) COMP.
002210     03  WS-DC-DOY                PIC S9(5) COMP.
002220     03  WS-DC-DOE                PIC S9(7) COMP.
002230     03  WS-DC-DAYS               PIC S9(9) COMP.
002240     03  WS-DC-ABS-SECS           PIC S9(15) COMP.
002250     03  FILLER                   PIC X(06).
002260*
002270 01  WS-OVERLAP-WORK.
002280     03  WS-OVERLAP-START-TS      PIC 9(14).
002290     03  WS-OVERLAP-END-TS        PIC 9(14).
002300     03  WS-OVERLAP-START-SECS    PIC S9(15) COMP.
002310     03  WS-OVERLAP-END-SECS      PIC S9(15) COMP.
002320     03  WS-OVERLAP-SECS          PIC S9(15) COMP.
002330     03  FILLER                   PIC X(06).
002340*
002350 01  WS-REPORT-WORK.
002360     03  WS-WINNER-SECS           PIC S9(15) COMP.
002370     03  WS-WINNER-DAYS           PIC S9(9)  COMP.
002380     03  WS-PROJ-DAYS             PIC S9(9)  COMP.
002390     03  WS-DISP-EMP-1            PIC 9(09).
002400     03  WS-DISP-EMP-2            PIC 9(09).
002410     03  WS-DISP-PROJ             PIC 9(09).
002420     03  WS-DISP-WINNER-DAYS      PIC ---,---,--9.
002430     03  WS-DISP-PROJ-DAYS        PIC ---,---,--9.
002440     03  FILLER                   PIC X(06).
002450*
002460 PROCEDURE DIVISION.
002470*
002471*****************************************************************
002472*                                                               *
002473* PROCEDURE DIVISION LAYOUT                                    *
002474*                                                               *
002475* 0000  MAIN LINE - CALLS EVERYTHING ELSE IN ORDER, NOTHING ELSE *
002476*       IN THE PROGRAM PERFORMS 0000.                           *
002477* 1000  OPEN/INITIALISE.                                        *
002478* 2000  LOAD - READ, PARSE, VALIDATE, DUP-CHECK, STORE.  ANY     *
002479*       ABORT IN HERE STOPS THE WHOLE RUN, NO PARTIAL REPORT.    *
002480* 3000  ANALYSE - PAIRWISE OVERLAP OVER THE LOADED TABLE.        *
002481* 4000  ROLL UP PER-PROJECT OVERLAPS INTO PER-PAIR TOTALS, THEN  *
002482*       PICK THE WINNER.                                        *
002483* 5000  PRINT THE REPORT, OR THE NO-PAIR MESSAGE.                *
002484* 7000  COMMON DATE/TIME ARITHMETIC, CALLED FROM 3100.           *
002485* 9800  CLOSE DOWN.                                              *
002486*                                                               *
002487*****************************************************************
002488*
002489 0000-MAIN SECTION.
002490 0000-BEGIN.
002491*
002492*    ANNOUNCE OURSELVES - THE OPERATOR WATCHES THE JOB LOG, NOT
002493*    A SCREEN, SO THE START/FINISH DISPLAYS ARE THE ONLY SIGN OF
002494*    LIFE THIS PROGRAM GIVES UNLESS TEST MODE IS SWITCHED ON.
002495*
002500     DISPLAY WS-PROG-ID " STARTING".
002501*
002502*    GET TODAY'S DATE AND OPEN THE ASSIGNMENT FILE.  IF THE OPEN
002503*    FAILED, CS-ABORTED COMES BACK SET AND WE GO STRAIGHT TO THE
002504*    CLOSE-DOWN PARAGRAPH - NOTHING ELSE IS SAFE TO ATTEMPT.
002505*
002510     PERFORM 1000-INITIALISE THRU 1000-EXIT.
002520     IF CS-ABORTED
002530        GO TO 0000-DONE.
002531*
002532*    LOAD THE WHOLE FILE INTO THE CS-ASSIGNMENT-TABLE.  A BAD
002533*    LINE, A DUPLICATE OR A FULL TABLE ALL SET CS-ABORTED AND
002534*    THE LOAD PARAGRAPH DROPS OUT AT ONCE - WE DO NOT CARRY ON
002535*    READING AFTER THE FIRST FAULT, SO THE OPERATOR SEES ONE
002536*    CLEAN ERROR MESSAGE AND RE-RUNS WITH A CORRECTED FILE.
002537*
002540     PERFORM 2000-LOAD-ASSIGNMENTS THRU 2000-EXIT.
002550     IF CS-ABORTED
002560        PERFORM 2900-ABORT-LOAD THRU 2900-EXIT
002570        GO TO 0000-DONE.
002571*
002572*    TEST-MODE DIAGNOSTIC - UPSI-0 SET ON AT RUN TIME SHOWS HOW
002573*    MANY LINES WERE READ AGAINST HOW MANY WERE ACTUALLY LOADED,
002574*    WHICH CATCHES A SILENTLY-SKIPPED BLANK LINE AT ONCE.
002575*
002580     IF CS-TEST-MODE-SW
002590        DISPLAY "CWOVLAP TEST MODE - LINES READ " CS-LINE-COUNT
002600        DISPLAY "CWOVLAP TEST MODE - ASSIGNMENTS " CS-ASSIGN-COUNT.
002601*
002602*    THE WHOLE FILE IS IN THE TABLE NOW - RUN THE PAIRWISE SCAN,
002603*    ROLL THE PER-PROJECT OVERLAPS UP INTO PER-PAIR TOTALS, THEN
002604*    PICK THE WINNER.  NONE OF THIS CAN ABORT - A SHORT OR EMPTY
002605*    TABLE JUST PRODUCES A ZERO WINNER INDEX, HANDLED BELOW.
002606*
002610     PERFORM 3000-ANALYSE-PROJECTS THRU 3000-EXIT.
002620     PERFORM 4000-ROLLUP-PAIR-TOTALS THRU 4000-EXIT.
002630     PERFORM 4100-FIND-WINNING-PAIR THRU 4100-EXIT.
002631*
002632*    CS-WINNER-INDEX ZERO MEANS NO PAIR EVER OVERLAPPED (EMPTY
002633*    FILE, ONE-EMPLOYEE FILE, OR SIMPLY NO SHARED PROJECT TIME).
002634*    PRINT THE APPROPRIATE REPORT FOR EITHER CASE.
002635*
002640     IF CS-WINNER-INDEX > ZERO
002650        PERFORM 5000-PRINT-WINNING-PAIR THRU 5000-EXIT
002660        PERFORM 5100-PRINT-PROJECT-BREAKDOWN THRU 5100-EXIT
002670     ELSE
002680        PERFORM 5200-PRINT-NO-PAIR THRU 5200-EXIT.
002690 0000-DONE.
002691*
002692*    SINGLE EXIT POINT FOR THE WHOLE RUN, GOOD OR ABORTED - THE
002693*    FILE MUST ALWAYS BE CLOSED DOWN PROPERLY EITHER WAY.
002694*
002700     PERFORM 9800-CLOSE-DOWN THRU 9800-EXIT.
002710     GOBACK.
002720 0000-EXIT.
002730     EXIT SECTION.
002740*
002750* INITIALISATION - TODAY'S DATE (USED AS THE NULL DATE-TO
002760* SUBSTITUTE) AND THE ASSIGNMENT FILE OPEN.
002770*
002780 1000-INITIALISE SECTION.
002790 1000-BEGIN.
002791*
002792*    ACCEPT FROM DATE GIVES A 4-DIGIT YEAR ON THIS COMPILER (SEE
002793*    THE Y2K-001 CHANGE NOTE ABOVE) SO NO CENTURY WINDOWING IS
002794*    NEEDED HERE - UNLIKE THE OLD PERSONNEL EXTRACT THIS PROGRAM
002795*    REPLACED, WHICH ASSUMED "19" ON A 2-DIGIT YEAR FIELD.
002796*
002800     ACCEPT WS-TODAY-DATE8 FROM DATE YYYYMMDD.
002805     IF CS-TEST-MODE-SW
002806        DISPLAY "CWOVLAP TEST MODE - TODAY TS " WS-TODAY-TS.
002810     PERFORM 1100-OPEN-ASSIGNMENT-FILE THRU 1100-EXIT.
002820 1000-EXIT.
002830     EXIT SECTION.
002840*
002850 1100-OPEN-ASSIGNMENT-FILE SECTION.
002860 1100-BEGIN.
002861*
002862*    THE FILE NAME BEHIND THE ASSGNIN LOGICAL IS SET BY THE JOB
002863*    CONTROL, NOT BY THIS PROGRAM - IF OPERATIONS POINT IT AT A
002864*    MISSING OR MIS-SPELLED FILE THE OPEN FAILS HERE AND CS007
002865*    TELLS THEM SO, WITH THE RAW FILE-STATUS FOR THE HELP DESK.
002866*
002870     OPEN INPUT CS-ASSIGNMENT-FILE.
002880     IF CS-ASSGN-STATUS NOT = "00"
002890        DISPLAY CS007 CS-ASSGN-STATUS
002900        MOVE "Y" TO CS-ABORT-SWITCH
002910        MOVE 8 TO RETURN-CODE.
002920 1100-EXIT.
002930     EXIT SECTION.
002940*
002950* READ LOOP - ONE TXN LINE AT A TIME, PARSE, DUP-CHECK, STORE.
002960* ANY ABORT DURING THE LOAD DROPS STRAIGHT OUT, NO PARTIAL REPORT.
002970*
002980 2000-LOAD-ASSIGNMENTS SECTION.
002990 2000-READ.
002991*
002992*    STANDARD SEQUENTIAL READ LOOP - AT END SETS THE EOF SWITCH
002993*    AND LEAVES VIA 2000-EXIT, NOT THROUGH THE BOTTOM OF THE
002994*    PARAGRAPH, SO THE LINE-COUNT BELOW IS NEVER BUMPED FOR A
002995*    RECORD THAT WAS NEVER ACTUALLY READ.
002996*
003000     READ CS-ASSIGNMENT-FILE
003010         AT END
003020            MOVE "Y" TO CS-EOF-SWITCH
003030            GO TO 2000-EXIT
003040     END-READ.
003050     ADD 1 TO CS-LINE-COUNT.
003051*
003052*    PARSE FIRST - A LINE THAT DOES NOT SPLIT CLEANLY OR HOLD
003053*    VALID FIELDS IS NO USE TO THE DUPLICATE CHECK OR THE TABLE,
003054*    SO THERE IS NO POINT GOING FURTHER IF IT ABORTS.
003055*
003060     PERFORM 2100-PARSE-ASSIGNMENT-LINE THRU 2100-EXIT.
003070     IF CS-ABORTED
003080        GO TO 2000-EXIT.
003081*
003082*    DUPLICATE CHECK AGAINST EVERYTHING LOADED SO FAR, THEN THE
003083*    STORE ITSELF - EITHER CAN ALSO ABORT (DUPLICATE FOUND, OR
003084*    TABLE FULL), SAME RULE APPLIES.
003085*
003090     PERFORM 2500-CHECK-DUPLICATE-ENTRY THRU 2500-EXIT.
003100     IF CS-ABORTED
003110        GO TO 2000-EXIT.
003120     PERFORM 2600-STORE-ASSIGNMENT THRU 2600-EXIT.
003130     IF CS-ABORTED
003140        GO TO 2000-EXIT.
003150     GO TO 2000-READ.
003160 2000-EXIT.
003170     EXIT SECTION.
003180*
003190* SPLIT THE RAW TEXT LINE INTO ITS FOUR FIELDS AND VALIDATE EACH
003200* ONE - EXACTLY 4 FIELDS, IDS NUMERIC AND NOT NEGATIVE, DATES IN
003210* A SUPPORTED LAYOUT, DATE-FROM NOT AFTER DATE-TO.
003220*
003230 2100-PARSE-ASSIGNMENT-LINE SECTION.
003240 2100-BEGIN.
003241*
003242*    COUNT THE COMMAS BEFORE EVER CALLING UNSTRING - A LINE WITH
003243*    THE WRONG NUMBER OF FIELDS WOULD STILL UNSTRING "SUCCESSFULLY"
003244*    INTO THE WRONG SHAPE (EXTRA TEXT RUNS ON INTO THE LAST FIELD,
003245*    OR A FIELD IS LEFT BLANK), SO WE REJECT IT OUTRIGHT FIRST.
003246*
003250     MOVE ZERO TO CS-COMMA-COUNT.
003260     INSPECT CS-TXN-TEXT TALLYING CS-COMMA-COUNT FOR ALL ",".
003270     IF CS-COMMA-COUNT NOT = 3
003280        DISPLAY CS001
003290        MOVE "Y" TO CS-ABORT-SWITCH
003300        GO TO 2100-EXIT.
003301*
003302*    CLEAR THE FOUR FIELDS BEFORE THE SPLIT - A SHORT TRAILING
003303*    FIELD OTHERWISE KEEPS WHATEVER JUNK WAS LEFT IN IT FROM THE
003304*    PREVIOUS LINE, WHICH ONCE CAUSED A "PHANTOM" TRAILING SPACE
003305*    TO SURVIVE THE STRIP BELOW ON A SHORT LAST FIELD.
003306*
003310     MOVE SPACES TO CS-TXN-FIELD-1 CS-TXN-FIELD-2
003320                    CS-TXN-FIELD-3 CS-TXN-FIELD-4.
003330     UNSTRING CS-TXN-TEXT DELIMITED BY ","
003340         INTO CS-TXN-FIELD-1 CS-TXN-FIELD-2
003350              CS-TXN-FIELD-3 CS-TXN-FIELD-4.
003351*
003352*    "N, N, N, N" STYLE INPUT (A SPACE AFTER THE COMMA) LEAVES A
003353*    LEADING SPACE ON FIELDS 2-4 AFTER THE UNSTRING ABOVE - SHIFT
003354*    IT OFF BEFORE THE ID AND DATE VALIDATION BELOW EVER SEE IT.
003355*
003360     PERFORM 2150-STRIP-LEADING-SPACES THRU 2150-EXIT.
003361*
003362*    IDS BEFORE DATES - A BAD ID IS THE COMMONEST OPERATOR SLIP
003363*    (TRANSPOSED DIGITS, A STRAY LETTER) AND IS CHEAPER TO CHECK
003364*    THAN RUNNING THE FULL DATE-FORMAT TRY-ORDER FOR NOTHING.
003370     PERFORM 2200-VALIDATE-IDS THRU 2200-EXIT.
003380     IF CS-ABORTED
003390        GO TO 2100-EXIT.
003391*
003392*    DATE-FROM, THEN DATE-TO - SAME PARSER PARAGRAPH SERVES BOTH,
003393*    CALLED TWICE WITH A DIFFERENT INPUT FIELD EACH TIME.  THE
003394*    RESULT COMES BACK IN WS-DP-RESULT-TS AND MUST BE MOVED OUT
003395*    TO THE RIGHT CS-DATE-xxx-TS FIELD BEFORE THE SECOND CALL
003396*    OVERWRITES IT.
003397*
003400     MOVE CS-TXN-FIELD-3 TO WS-DP-RAW.
003410     PERFORM 2300-PARSE-DATE-FIELD THRU 2300-EXIT.
003420     IF CS-ABORTED
003430        GO TO 2100-EXIT.
003440     MOVE WS-DP-RESULT-TS TO CS-DATE-FROM-TS.
003450     MOVE CS-TXN-FIELD-4 TO WS-DP-RAW.
003460     PERFORM 2300-PARSE-DATE-FIELD THRU 2300-EXIT.
003470     IF CS-ABORTED
003480        GO TO 2100-EXIT.
003490     MOVE WS-DP-RESULT-TS TO CS-DATE-TO-TS.
003491*
003492*    LAST CHECK - THE TWO DATES IN THE RIGHT ORDER RELATIVE TO
003493*    EACH OTHER.  EITHER ONE BEING AN UNSUPPORTED FORMAT WOULD
003494*    HAVE ABORTED ABOVE ALREADY, SO BY HERE BOTH ARE GOOD DATES.
003495*
003500     PERFORM 2400-VALIDATE-DATE-ORDER THRU 2400-EXIT.
003510 2100-EXIT.
003520     EXIT SECTION.
003530*
003540* THE COMMA SPLIT LEAVES A LEADING SPACE ON FIELDS 2-4 WHEN THE
003550* INPUT HAS "N, N, N, N" RATHER THAN "N,N,N,N" - SHUFFLE IT OFF
003560* THE FRONT OF EACH FIELD, UP TO 5 TIMES, NO FUNCTION TRIM HERE.
003570*
003580 2150-STRIP-LEADING-SPACES SECTION.
003590 2150-BEGIN.
003591*
003592*    FIVE SHIFTS IS MORE THAN ENOUGH FOR ANY SANE AMOUNT OF
003593*    OPERATOR PADDING - A FIELD THAT STILL HAS A LEADING SPACE
003594*    AFTER FIVE SHIFTS IS ALL SPACES, AND THE DOWNSTREAM ID/DATE
003595*    CHECKS WILL REJECT IT ANYWAY, SO THERE IS NO NEED FOR A
003596*    SMARTER (AND SLOWER) UNBOUNDED SHIFT LOOP.
003600     MOVE CS-TXN-FIELD-1 TO WS-SHIFT-TARGET.
003610     PERFORM 2160-SHIFT-ONE-SPACE THRU 2160-EXIT 5 TIMES.
003620     MOVE WS-SHIFT-TARGET TO CS-TXN-FIELD-1.
003630     MOVE CS-TXN-FIELD-2 TO WS-SHIFT-TARGET.
003640     PERFORM 2160-SHIFT-ONE-SPACE THRU 2160-EXIT 5 TIMES.
003650     MOVE WS-SHIFT-TARGET TO CS-TXN-FIELD-2.
003660     MOVE CS-TXN-FIELD-3 TO WS-SHIFT-TARGET.
003670     PERFORM 2160-SHIFT-ONE-SPACE THRU 2160-EXIT 5 TIMES.
003680     MOVE WS-SHIFT-TARGET TO CS-TXN-FIELD-3.
003690     MOVE CS-TXN-FIELD-4 TO WS-SHIFT-TARGET.
003700     PERFORM 2160-SHIFT-ONE-SPACE THRU 2160-EXIT 5 TIMES.
003710     MOVE WS-SHIFT-TARGET TO CS-TXN-FIELD-4.
003720 2150-EXIT.
003730     EXIT SECTION.
003740*
003750 2160-SHIFT-ONE-SPACE SECTION.
003760 2160-BEGIN.
003761*
003762*    ONE SHIFT = MOVE CHARACTERS 2 THRU 19 DOWN TO POSITIONS 1
003763*    THRU 18, AND BLANK OUT THE NOW-SPARE LAST CHARACTER.  A
003764*    FIELD THAT IS ALREADY LEFT-JUSTIFIED (NO LEADING SPACE) IS
003765*    LEFT COMPLETELY ALONE - THE IF GUARDS THAT.
003770     IF WS-SHIFT-TARGET (1:1) = SPACE
003780        MOVE WS-SHIFT-TARGET (2:18) TO WS-SHIFT-TARGET (1:18)
003790        MOVE SPACE TO WS-SHIFT-TARGET (19:1).
003800 2160-EXIT.
003810     EXIT SECTION.
003820*
003830* EMPLOYEE-ID/PROJECT-ID MUST BE PRESENT, ALL DIGITS (OPTIONAL
003840* TRAILING SPACE PAD) AND NOT SIGNED NEGATIVE.  CS-DIGIT-OR-SPACE
003850* IS THE SPECIAL-NAMES CLASS TEST DECLARED ABOVE.
003860*
003870 2200-VALIDATE-IDS SECTION.
003880 2200-BEGIN.
003881*
003882*    A LEADING MINUS SIGN FAILS THE CS-DIGIT-OR-SPACE CLASS TEST
003883*    TOO (IT IS NEITHER A DIGIT NOR A SPACE) BUT WE CHECK FOR IT
003884*    EXPLICITLY FIRST SO THE OPERATOR GETS THE "ID IS NEGATIVE"
003885*    MESSAGE (CS003) RATHER THAN THE MORE GENERAL "NOT NUMERIC"
003886*    ONE (CS002) - THE AUDIT QUERY THAT ADDED THIS DISTINCTION
003887*    IS CS-0009 IN THE CHANGE LOG ABOVE.
003890     IF CS-TXN-FIELD-1 (1:1) = "-" OR CS-TXN-FIELD-2 (1:1) = "-"
003900        DISPLAY CS003
003910        MOVE "Y" TO CS-ABORT-SWITCH
003920        GO TO 2200-EXIT.
003921*
003922*    ANYTHING OTHER THAN DIGITS AND TRAILING SPACES IS REJECTED
003923*    HERE - LETTERS, DECIMAL POINTS, EMBEDDED SPACES, THE LOT.
003930     IF CS-TXN-FIELD-1 IS NOT CS-DIGIT-OR-SPACE
003940        OR CS-TXN-FIELD-2 IS NOT CS-DIGIT-OR-SPACE
003950        DISPLAY CS002
003960        MOVE "Y" TO CS-ABORT-SWITCH
003970        GO TO 2200-EXIT.
003971*
003972*    BOTH FIELDS ARE NOW KNOWN GOOD - CONVERT EACH TO A BINARY
003973*    VALUE VIA 2210 AND MOVE STRAIGHT INTO THE NORMALISED RECORD.
003974*
003980     MOVE CS-TXN-FIELD-1 TO WS-CONV-TEXT.
003990     PERFORM 2210-CONVERT-TO-NUMBER THRU 2210-EXIT.
004000     MOVE WS-CONV-VALUE TO CS-EMPLOYEE-ID.
004010     MOVE CS-TXN-FIELD-2 TO WS-CONV-TEXT.
004020     PERFORM 2210-CONVERT-TO-NUMBER THRU 2210-EXIT.
004030     MOVE WS-CONV-VALUE TO CS-PROJECT-ID.
004040 2200-EXIT.
004050     EXIT SECTION.
004060*
004070* DIGIT-BY-DIGIT ACCUMULATE - NO FUNCTION NUMVAL IN THIS DIALECT.
004080* WS-CONV-TEXT IS ALREADY KNOWN DIGITS-THEN-SPACES, LEFT-JUSTIFIED,
004090* MAX 9 SIGNIFICANT DIGITS (THE WIDTH OF CS-EMPLOYEE-ID/PROJECT-ID).
004100*
004110 2210-CONVERT-TO-NUMBER SECTION.
004120 2210-BEGIN.
004121*
004122*    STANDARD SCHOOL-ARITHMETIC ACCUMULATE - MULTIPLY WHAT WE
004123*    HAVE SO FAR BY TEN AND ADD THE NEXT DIGIT, LEFT TO RIGHT,
004124*    STOPPING AT THE FIRST TRAILING SPACE OR AFTER 9 DIGITS,
004125*    WHICHEVER COMES FIRST.
004126*
004130     MOVE ZERO TO WS-CONV-VALUE.
004140     MOVE 1    TO WS-CONV-POS.
004150 2210-LOOP.
004160     IF WS-CONV-POS > 9
004170        GO TO 2210-EXIT.
004180     MOVE WS-CONV-TEXT (WS-CONV-POS:1) TO WS-CONV-CHAR.
004190     IF WS-CONV-CHAR = SPACE
004200        GO TO 2210-EXIT.
004201*
004202*    MOVING A SINGLE NUMERIC-CLASS CHARACTER INTO A PIC 9(01)
004203*    ELEMENTARY ITEM IS A PERFECTLY LEGAL MOVE AND GIVES US THE
004204*    DIGIT'S VALUE WITHOUT ANY FUNCTION CALL AT ALL.
004205*
004210     MOVE WS-CONV-CHAR TO WS-CONV-DIGIT.
004220     COMPUTE WS-CONV-VALUE = (WS-CONV-VALUE * 10) + WS-CONV-DIGIT.
004230     ADD 1 TO WS-CONV-POS.
004240     GO TO 2210-LOOP.
004250 2210-EXIT.
004260     EXIT SECTION.
004270*
004280* DATE-FROM/DATE-TO FIELD PARSER.  WS-DP-RAW IN, WS-DP-RESULT-TS
004290* OUT (CCYYMMDDHHMMSS).  "NULL" (ANY CASE) SUBSTITUTES TODAY AT
004300* MIDNIGHT.  TRIES, IN ORDER: YYYY-MM-DD, YYYY/MM/DD, DD-MM-YYYY,
004310* DD.MM.YYYY, THEN MM/DD/YYYY OR DD/MM/YYYY (DECIDED BY WHETHER
004320* THE FIRST SLASH-DELIMITED CHUNK IS A VALID MONTH NUMBER) - SAME
004330* TRY-ORDER AS THE PERSONNEL EXTRACT'S OWN DATE READER.  EACH MAY
004340* CARRY " HH:MM:SS" FROM POSITION 12, DEFAULT 00:00:00.
004350*
004360 2300-PARSE-DATE-FIELD SECTION.
004370 2300-BEGIN.
004371*
004372*    UPPERCASE A WORKING COPY ONLY, NEVER THE RAW FIELD ITSELF -
004373*    WE STILL NEED THE ORIGINAL CASE-PRESERVED DIGITS/SEPARATORS
004374*    FOR THE POSITIONAL TESTS FURTHER DOWN.  "NULL"/"null"/"Null"
004375*    ALL MATCH THIS WAY WITHOUT A SEPARATE CASE-FOLDING PASS FOR
004376*    EACH LETTER.
004380     MOVE WS-DP-RAW TO WS-DP-UPPER.
004390     INSPECT WS-DP-UPPER CONVERTING
004400         "abcdefghijklmnopqrstuvwxyz" TO
004410         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004411*
004412*    NULL MEANS "STILL ONGOING" - SUBSTITUTE TODAY'S DATE AT
004413*    MIDNIGHT AND LOOK NO FURTHER AT THE REST OF THE FIELD.
004414*
004420     IF WS-DP-UPPER (1:4) = "NULL"
004430        MOVE WS-TODAY-DATE8 (1:4) TO WS-DP-RES-CCYY
004440        MOVE WS-TODAY-DATE8 (5:2) TO WS-DP-RES-MM
004450        MOVE WS-TODAY-DATE8 (7:2) TO WS-DP-RES-DD
004460        MOVE ZERO TO WS-DP-RES-HH WS-DP-RES-MN WS-DP-RES-SS
004470        GO TO 2300-EXIT.
004471*
004472*    NOT NULL - WORK OUT WHICH OF THE SUPPORTED LAYOUTS WE HAVE
004473*    BY LOOKING AT THE SEPARATOR CHARACTERS AT POSITIONS 3 AND 5.
004474*    A 4-DIGIT-YEAR-FIRST LAYOUT (YYYY-MM-DD OR YYYY/MM/DD) PUTS
004475*    ITS SEPARATOR AT POSITION 5; EVERY OTHER LAYOUT PUTS ITS
004476*    FIRST SEPARATOR AT POSITION 3.
004477*
004480     MOVE WS-DP-RAW (3:1) TO WS-DP-SEP-3.
004490     MOVE WS-DP-RAW (5:1) TO WS-DP-SEP-5.
004500     MOVE "N" TO WS-DATE-FOUND-SWITCH.
004501*
004502*    TRY 1 - YYYY-MM-DD OR YYYY/MM/DD.
004503*
004510     IF WS-DP-SEP-5 = "-" OR WS-DP-SEP-5 = "/"
004520        MOVE WS-DP-RAW (1:4) TO WS-DP-YEAR
004530        MOVE WS-DP-RAW (6:2) TO WS-DP-MONTH
004540        MOVE WS-DP-RAW (9:2) TO WS-DP-DAY
004550        MOVE "Y" TO WS-DATE-FOUND-SWITCH.
004551*
004552*    TRY 2 - DD-MM-YYYY (ONLY IF TRY 1 DID NOT ALREADY MATCH).
004553*
004560     IF NOT WS-DATE-FORMAT-OK AND WS-DP-SEP-3 = "-"
004570        MOVE WS-DP-RAW (7:4) TO WS-DP-YEAR
004580        MOVE WS-DP-RAW (4:2) TO WS-DP-MONTH
004590        MOVE WS-DP-RAW (1:2) TO WS-DP-DAY
004600        MOVE "Y" TO WS-DATE-FOUND-SWITCH.
004601*
004602*    TRY 3 - DD.MM.YYYY, THE CONTINENTAL LAYOUT ONE OF THE
004603*    OVERSEAS DIVISIONS USES ON ITS TIMESHEET UPLOADS.
004604*
004610     IF NOT WS-DATE-FORMAT-OK AND WS-DP-SEP-3 = "."
004620        MOVE WS-DP-RAW (7:4) TO WS-DP-YEAR
004630        MOVE WS-DP-RAW (4:2) TO WS-DP-MONTH
004640        MOVE WS-DP-RAW (1:2) TO WS-DP-DAY
004650        MOVE "Y" TO WS-DATE-FOUND-SWITCH.
004651*
004652*    TRY 4 - A SLASH AT POSITION 3 IS EITHER MM/DD/YYYY OR
004653*    DD/MM/YYYY, AND THE TWO CANNOT BE TOLD APART BY POSITION
004654*    ALONE.  THE RULE THE PERSONNEL EXTRACT USED, AND THE ONE WE
004655*    KEEP FOR COMPATIBILITY, IS: IF THE FIRST CHUNK IS NOT A
004656*    VALID MONTH NUMBER (1-12) IT MUST BE A DAY, SO THE LAYOUT IS
004657*    DD/MM/YYYY; OTHERWISE ASSUME MM/DD/YYYY.  THIS IS A GUESS ON
004658*    AMBIGUOUS DATES LIKE 03/04/2026 BUT MATCHES WHAT PERSONNEL'S
004659*    OWN READER DID, SO THE TWO SYSTEMS AGREE.
004660*
004670     IF NOT WS-DATE-FORMAT-OK AND WS-DP-SEP-3 = "/"
004680        MOVE WS-DP-RAW (1:2) TO WS-DP-CHUNK-A
004690        MOVE WS-DP-RAW (4:2) TO WS-DP-CHUNK-B
004700        MOVE WS-DP-RAW (7:4) TO WS-DP-YEAR
004701*
004702*          CHUNK-A NOT NUMERIC CAN ONLY HAPPEN ON A CORRUPT LINE
004703*          THAT GOT THIS FAR - TREAT IT AS "NOT A VALID MONTH"
004704*          AND LET THE NUMERIC-CHECK BELOW CATCH IT PROPERLY.
004705*
004710        IF WS-DP-CHUNK-A NOT NUMERIC OR WS-DP-CHUNK-A > 12
004720           MOVE WS-DP-CHUNK-A TO WS-DP-DAY
004730           MOVE WS-DP-CHUNK-B TO WS-DP-MONTH
004740        ELSE
004750           MOVE WS-DP-CHUNK-A TO WS-DP-MONTH
004760           MOVE WS-DP-CHUNK-B TO WS-DP-DAY
004765        END-IF
004770        MOVE "Y" TO WS-DATE-FOUND-SWITCH.
004771*
004772*    NONE OF THE FOUR TRIES MATCHED - THE FIELD IS NOT IN ANY
004773*    LAYOUT THIS PROGRAM KNOWS HOW TO READ.
004774*
004780     IF NOT WS-DATE-FORMAT-OK
004790        DISPLAY CS004
004800        MOVE "Y" TO CS-ABORT-SWITCH
004810        GO TO 2300-EXIT.
004811*
004812*    A LAYOUT MATCHED POSITIONALLY BUT THE EXTRACTED CHUNKS MAY
004813*    STILL NOT BE DIGITS (E.G. "XX-MM-YYYY") - CHECK NUMERIC-NESS
004814*    AND SENSIBLE RANGES BEFORE TRUSTING ANY OF IT.
004815*
004820     IF WS-DP-YEAR NOT NUMERIC OR WS-DP-MONTH NOT NUMERIC
004830        OR WS-DP-DAY NOT NUMERIC
004840        DISPLAY CS004
004850        MOVE "Y" TO CS-ABORT-SWITCH
004860        GO TO 2300-EXIT.
004870     IF WS-DP-MONTH < 1 OR WS-DP-MONTH > 12
004880        OR WS-DP-DAY < 1 OR WS-DP-DAY > 31
004890        DISPLAY CS004
004900        MOVE "Y" TO CS-ABORT-SWITCH
004910        GO TO 2300-EXIT.
004911*
004912*    TIME PART IS OPTIONAL.  WHEN PRESENT IT STARTS AT POSITION
004913*    12 AS " HH:MM:SS" - POSITION 11 BLANK AND POSITION 12 NOT
004914*    BLANK IS THE SIGNAL IT IS THERE.  DEFAULT IS MIDNIGHT,
004915*    ALREADY MOVED IN AT THE 01-LEVEL VALUE CLAUSE ABOVE, SO WE
004916*    ONLY NEED TO ACT WHEN A TIME ACTUALLY TURNS UP.
004920     MOVE ZERO TO WS-DP-HOUR WS-DP-MIN WS-DP-SEC.
004930     IF WS-DP-RAW (11:1) = SPACE AND WS-DP-RAW (12:1) NOT = SPACE
004940        MOVE WS-DP-RAW (12:2) TO WS-DP-HOUR
004950        MOVE WS-DP-RAW (15:2) TO WS-DP-MIN
004960        MOVE WS-DP-RAW (18:2) TO WS-DP-SEC
004970        IF WS-DP-HOUR NOT NUMERIC OR WS-DP-MIN NOT NUMERIC
004980           OR WS-DP-SEC NOT NUMERIC
004990           DISPLAY CS004
005000           MOVE "Y" TO CS-ABORT-SWITCH
005010           GO TO 2300-EXIT.
005011*
005012*    EVERYTHING CHECKS OUT - BUILD THE NORMALISED CCYYMMDDHHMMSS
005013*    RESULT FIELD BY FIELD.  THE CALLER (2100) PICKS THIS UP AS
005014*    WS-DP-RESULT-TS IMMEDIATELY AFTER THE PERFORM RETURNS.
005015*
005020     MOVE WS-DP-YEAR  TO WS-DP-RES-CCYY.
005030     MOVE WS-DP-MONTH TO WS-DP-RES-MM.
005040     MOVE WS-DP-DAY   TO WS-DP-RES-DD.
005050     MOVE WS-DP-HOUR  TO WS-DP-RES-HH.
005060     MOVE WS-DP-MIN   TO WS-DP-RES-MN.
005070     MOVE WS-DP-SEC   TO WS-DP-RES-SS.
005080 2300-EXIT.
005090     EXIT SECTION.
005100*
005110 2400-VALIDATE-DATE-ORDER SECTION.
005120 2400-BEGIN.
005121*
005122*    THE TWO TIMESTAMPS ARE FULL CCYYMMDDHHMMSS NUMERICS, SO A
005123*    PLAIN NUMERIC COMPARE SORTS THEM CHRONOLOGICALLY WITHOUT
005124*    NEEDING TO BREAK EITHER ONE BACK OUT INTO YEAR/MONTH/DAY -
005125*    THAT IS THE WHOLE POINT OF KEEPING THEM IN THIS LAYOUT.
005130     IF CS-DATE-FROM-TS > CS-DATE-TO-TS
005140        DISPLAY CS005
005150        MOVE "Y" TO CS-ABORT-SWITCH.
005160 2400-EXIT.
005170     EXIT SECTION.
005180*
005190* DUPLICATE = SAME EMPLOYEE AND PROJECT AS AN ALREADY-LOADED ROW,
005200* WITH AN OVERLAPPING DATE RANGE (NOT JUST AN IDENTICAL ONE).
005210*
005220 2500-CHECK-DUPLICATE-ENTRY SECTION.
005230 2500-BEGIN.
005231*
005232*    LINEAR SCAN OF EVERYTHING LOADED SO FAR - ACCEPTABLE AT THE
005233*    1000-ROW TABLE LIMIT.  A SORTED OR INDEXED APPROACH WOULD
005234*    ONLY PAY FOR ITSELF AT VOLUMES THIS JOB WAS NEVER SIZED FOR.
005240     MOVE "N" TO CS-DUP-SWITCH.
005250     MOVE ZERO TO CS-SUB-K.
005260 2500-LOOP.
005270     ADD 1 TO CS-SUB-K.
005280     IF CS-SUB-K > CS-ASSIGN-COUNT
005290        GO TO 2500-DONE.
005291*
005292*    SAME EMPLOYEE, SAME PROJECT, AND THE STRICT OVERLAP TEST
005293*    (FROM < OTHER'S TO, AND TO > OTHER'S FROM) - TWO RANGES
005294*    THAT ONLY TOUCH END-TO-END, WITH NO COMMON INSTANT, ARE NOT
005295*    TREATED AS OVERLAPPING, MATCHING THE SAME TEST USED FOR
005296*    COLLABORATION OVERLAP IN SECTION 3100 BELOW.
005300     IF CS-AT-EMPLOYEE-ID (CS-SUB-K) = CS-EMPLOYEE-ID
005310        AND CS-AT-PROJECT-ID (CS-SUB-K) = CS-PROJECT-ID
005320        AND CS-AT-DATE-FROM-TS (CS-SUB-K) < CS-DATE-TO-TS
005330        AND CS-AT-DATE-TO-TS (CS-SUB-K) > CS-DATE-FROM-TS
005340        MOVE "Y" TO CS-DUP-SWITCH
005350        GO TO 2500-DONE.
005360     GO TO 2500-LOOP.
005370 2500-DONE.
005380     IF CS-DUPLICATE-FOUND
005385        DISPLAY CS006 " EMP " CS-EMPLOYEE-ID " PROJ " CS-PROJECT-ID
005390        MOVE "Y" TO CS-ABORT-SWITCH.
005410 2500-EXIT.
005420     EXIT SECTION.
005430*
005440 2600-STORE-ASSIGNMENT SECTION.
005450 2600-BEGIN.
005451*
005452*    GUARD THE TABLE LIMIT BEFORE BUMPING THE COUNT - BUMPING
005453*    FIRST AND CHECKING AFTER WOULD LET CS-ASSIGN-COUNT WALK
005454*    PAST CS-MAX-ASSIGN AND SUBSCRIPT THE TABLE OUT OF BOUNDS ON
005455*    THE NEXT CALL.
005460     IF CS-ASSIGN-COUNT NOT < CS-MAX-ASSIGN
005470        DISPLAY CS009
005480        MOVE "Y" TO CS-ABORT-SWITCH
005490        GO TO 2600-EXIT.
005500     ADD 1 TO CS-ASSIGN-COUNT.
005501*
005502*    FOUR STRAIGHT MOVES INTO THE NEW HIGH-WATER-MARK ROW - THE
005503*    ASSIGNMENT RECORD IS FULLY VALIDATED AND NORMALISED BY NOW,
005504*    SO THERE IS NOTHING LEFT TO CHECK, JUST TO COPY ACROSS.
005510     MOVE CS-EMPLOYEE-ID  TO CS-AT-EMPLOYEE-ID (CS-ASSIGN-COUNT).
005520     MOVE CS-PROJECT-ID   TO CS-AT-PROJECT-ID  (CS-ASSIGN-COUNT).
005530     MOVE CS-DATE-FROM-TS TO CS-AT-DATE-FROM-TS (CS-ASSIGN-COUNT).
005540     MOVE CS-DATE-TO-TS   TO CS-AT-DATE-TO-TS  (CS-ASSIGN-COUNT).
005550 2600-EXIT.
005560     EXIT SECTION.
005570*
005580 2900-ABORT-LOAD SECTION.
005590 2900-BEGIN.
005591*
005592*    ONE MESSAGE HAS ALREADY BEEN DISPLAYED BY WHICHEVER SECTION
005593*    SET CS-ABORT-SWITCH - THIS PARAGRAPH JUST ADDS CS008 TO SAY
005594*    THE WHOLE LOAD IS BEING ABANDONED, AND SETS A NON-ZERO
005595*    RETURN CODE FOR THE JOB SCHEDULER TO ACT ON.
005600     DISPLAY CS008.
005610     MOVE 8 TO RETURN-CODE.
005620 2900-EXIT.
005630     EXIT SECTION.
005640*
005650* PAIRWISE SCAN OVER THE LOADED ASSIGNMENTS - I BEFORE J, LOAD
005660* ORDER, NOT SORTED.  SAME PROJECT, DIFFERENT EMPLOYEES, OVERLAP
005670* IN TIME - ACCUMULATE THE OVERLAP SECONDS AGAINST THE PAIR.
005680*
005690 3000-ANALYSE-PROJECTS SECTION.
005700 3000-BEGIN.
005701*
005702*    CLASSIC NESTED-LOOP PAIRWISE COMPARE - I RUNS FROM 1 TO
005703*    COUNT-MINUS-1, J RUNS FROM I+1 TO COUNT, SO EVERY PAIR OF
005704*    DISTINCT ROWS IS COMPARED EXACTLY ONCE AND NEVER AGAINST
005705*    ITSELF.  AT THE 1000-ROW TABLE LIMIT THAT IS AT MOST ABOUT
005706*    HALF A MILLION COMPARES, WELL WITHIN AN OVERNIGHT BATCH SLOT.
005710     MOVE ZERO TO CS-SUB-I.
005720 3000-OUTER.
005730     ADD 1 TO CS-SUB-I.
005740     IF CS-SUB-I >= CS-ASSIGN-COUNT
005750        GO TO 3000-EXIT.
005760     MOVE CS-SUB-I TO CS-SUB-J.
005770 3000-INNER.
005780     ADD 1 TO CS-SUB-J.
005790     IF CS-SUB-J > CS-ASSIGN-COUNT
005800        GO TO 3000-OUTER.
005801*
005802*    ONLY ROWS ON THE SAME PROJECT CAN EVER OVERLAP IN THE SENSE
005803*    THIS JOB CARES ABOUT - 3100 STILL CHECKS EMPLOYEE AND DATE
005804*    OVERLAP, BUT FILTERING ON PROJECT HERE FIRST SAVES CALLING
005805*    IT FOR EVERY PAIR THAT COULD NEVER MATCH ANYWAY.
005810     IF CS-AT-PROJECT-ID (CS-SUB-I) = CS-AT-PROJECT-ID (CS-SUB-J)
005820        PERFORM 3100-COMPUTE-OVERLAP THRU 3100-EXIT
005830        IF WS-OVERLAP-SECS > ZERO
005840           PERFORM 3200-ACCUMULATE-PAIR-PROJECT THRU 3200-EXIT
005850        END-IF
005860     END-IF.
005870     GO TO 3000-INNER.
005880 3000-EXIT.
005890     EXIT SECTION.
005900*
005910* OVERLAP SECONDS BETWEEN ENTRY CS-SUB-I AND ENTRY CS-SUB-J, ZERO
005920* IF THEY DON'T OVERLAP OR BELONG TO THE SAME EMPLOYEE.
005930*
005940 3100-COMPUTE-OVERLAP SECTION.
005950 3100-BEGIN.
005960     MOVE ZERO TO WS-OVERLAP-SECS.
005961*
005962*    SAME EMPLOYEE ON THE SAME PROJECT TWICE IS NOT A PAIR OF
005963*    COLLABORATORS, IT IS ONE PERSON'S OWN TWO ASSIGNMENT ROWS -
005964*    NO OVERLAP SECONDS ARE EVER CREDITED FOR THAT CASE.
005970     IF CS-AT-EMPLOYEE-ID (CS-SUB-I) = CS-AT-EMPLOYEE-ID (CS-SUB-J)
005980        GO TO 3100-EXIT.
005981*
005982*    STRICT OVERLAP TEST - FROM-I MUST BE BEFORE TO-J, AND TO-I
005983*    MUST BE AFTER FROM-J.  IF EITHER FAILS THE TWO RANGES DO
005984*    NOT SHARE ANY ACTUAL INSTANT OF TIME AND WE LEAVE AT ONCE.
005990     IF CS-AT-DATE-FROM-TS (CS-SUB-I) NOT < CS-AT-DATE-TO-TS (CS-SUB-J)
006000        GO TO 3100-EXIT.
006010     IF CS-AT-DATE-TO-TS (CS-SUB-I) NOT > CS-AT-DATE-FROM-TS (CS-SUB-J)
006020        GO TO 3100-EXIT.
006021*
006022*    BOTH RANGES GENUINELY OVERLAP - THE OVERLAP WINDOW RUNS FROM
006023*    THE LATER OF THE TWO START TIMES TO THE EARLIER OF THE TWO
006024*    END TIMES, I.E. THE INTERSECTION OF THE TWO INTERVALS.
006030     IF CS-AT-DATE-FROM-TS (CS-SUB-I) > CS-AT-DATE-FROM-TS (CS-SUB-J)
006040        MOVE CS-AT-DATE-FROM-TS (CS-SUB-I) TO WS-OVERLAP-START-TS
006050     ELSE
006060        MOVE CS-AT-DATE-FROM-TS (CS-SUB-J) TO WS-OVERLAP-START-TS
006070     END-IF.
006080     IF CS-AT-DATE-TO-TS (CS-SUB-I) < CS-AT-DATE-TO-TS (CS-SUB-J)
006090        MOVE CS-AT-DATE-TO-TS (CS-SUB-I) TO WS-OVERLAP-END-TS
006100     ELSE
006110        MOVE CS-AT-DATE-TO-TS (CS-SUB-J) TO WS-OVERLAP-END-TS
006120     END-IF.
006121*
006122*    CONVERT BOTH ENDS OF THE OVERLAP WINDOW TO AN ABSOLUTE
006123*    SECONDS COUNT VIA THE COMMON DATE/TIME ROUTINE IN SECTION
006124*    7000, THEN SUBTRACT - THE DIFFERENCE IS THE EXACT NUMBER OF
006125*    SECONDS OF GENUINE OVERLAP, WITH NO ROUNDING ANYWHERE IN
006126*    THIS CALCULATION.  TRUNCATION TO WHOLE DAYS ONLY HAPPENS AT
006127*    REPORT TIME, IN SECTIONS 5000/5100 BELOW.
006130     MOVE WS-OVERLAP-START-TS TO WS-DC-INPUT-TS.
006140     PERFORM 7000-DATE-TO-ABS-SECONDS THRU 7000-EXIT.
006150     MOVE WS-DC-ABS-SECS TO WS-OVERLAP-START-SECS.
006160     MOVE WS-OVERLAP-END-TS TO WS-DC-INPUT-TS.
006170     PERFORM 7000-DATE-TO-ABS-SECONDS THRU 7000-EXIT.
006180     MOVE WS-DC-ABS-SECS TO WS-OVERLAP-END-SECS.
006190     COMPUTE WS-OVERLAP-SECS =
006200         WS-OVERLAP-END-SECS - WS-OVERLAP-START-SECS.
006210 3100-EXIT.
006220     EXIT SECTION.
006230*
006240* FIND-OR-ADD THE (EMP-I, EMP-J, PROJECT) ROW IN THE PAIR-PROJECT
006250* TABLE AND ADD THIS OVERLAP TO IT.  EMP-ID-1/2 KEEP LOAD ORDER -
006260* EMP-I IS ALWAYS EMP-ID-1, EMP-J IS ALWAYS EMP-ID-2, NOT SORTED.
006270*
006280 3200-ACCUMULATE-PAIR-PROJECT SECTION.
006290 3200-BEGIN.
006291*
006292*    LINEAR SEARCH OF THE ACCUMULATOR TABLE BUILT SO FAR - IF
006293*    THIS PAIR/PROJECT COMBINATION ALREADY HAS A ROW, ADD THE NEW
006294*    OVERLAP SECONDS ON TOP OF IT; OTHERWISE FALL THROUGH TO
006295*    3200-ADD AND CREATE A NEW ROW.
006300     MOVE ZERO TO CS-SUB-K.
006310 3200-SEARCH.
006320     ADD 1 TO CS-SUB-K.
006330     IF CS-SUB-K > CS-PAIR-PROJ-COUNT
006340        GO TO 3200-ADD.
006350     IF CS-PPT-EMP-ID-1 (CS-SUB-K) = CS-AT-EMPLOYEE-ID (CS-SUB-I)
006360        AND CS-PPT-EMP-ID-2 (CS-SUB-K) = CS-AT-EMPLOYEE-ID (CS-SUB-J)
006370        AND CS-PPT-PROJECT-ID (CS-SUB-K) = CS-AT-PROJECT-ID (CS-SUB-I)
006380        ADD WS-OVERLAP-SECS TO CS-PPT-OVERLAP-SECS (CS-SUB-K)
006390        GO TO 3200-EXIT.
006400     GO TO 3200-SEARCH.
006410 3200-ADD.
006411*
006412*    SAME TABLE-FULL GUARD AS EVERY OTHER GROWING TABLE IN THIS
006413*    PROGRAM - CHECK BEFORE BUMPING THE COUNT, NOT AFTER.
006420     IF CS-PAIR-PROJ-COUNT NOT < CS-MAX-PAIR-PROJ
006430        DISPLAY CS009
006440        GO TO 3200-EXIT.
006450     ADD 1 TO CS-PAIR-PROJ-COUNT.
006460     MOVE CS-AT-EMPLOYEE-ID (CS-SUB-I)
006470         TO CS-PPT-EMP-ID-1 (CS-PAIR-PROJ-COUNT).
006480     MOVE CS-AT-EMPLOYEE-ID (CS-SUB-J)
006490         TO CS-PPT-EMP-ID-2 (CS-PAIR-PROJ-COUNT).
006500     MOVE CS-AT-PROJECT-ID (CS-SUB-I)
006510         TO CS-PPT-PROJECT-ID (CS-PAIR-PROJ-COUNT).
006520     MOVE WS-OVERLAP-SECS TO CS-PPT-OVERLAP-SECS (CS-PAIR-PROJ-COUNT).
006530 3200-EXIT.
006540     EXIT SECTION.
006550*
006560* ROLL THE PAIR-PROJECT TABLE UP INTO THE PAIR-TOTAL TABLE - SAME
006570* EMP-ID-1/EMP-ID-2 KEY, PROJECT DROPPED.
006580*
006590 4000-ROLLUP-PAIR-TOTALS SECTION.
006600 4000-BEGIN.
006601*
006602*    ONE PASS OVER EVERY PAIR/PROJECT ROW BUILT IN SECTION 3000 -
006603*    4050 DOES THE ACTUAL FIND-OR-ADD AGAINST THE PAIR-TOTAL
006604*    TABLE FOR EACH ONE.
006610     MOVE ZERO TO CS-SUB-K.
006620 4000-LOOP.
006630     ADD 1 TO CS-SUB-K.
006640     IF CS-SUB-K > CS-PAIR-PROJ-COUNT
006650        GO TO 4000-EXIT.
006660     PERFORM 4050-FIND-OR-ADD-TOTAL THRU 4050-EXIT.
006670     GO TO 4000-LOOP.
006680 4000-EXIT.
006690     EXIT SECTION.
006700*
006710 4050-FIND-OR-ADD-TOTAL SECTION.
006720 4050-BEGIN.
006721*
006722*    SAME FIND-OR-ADD SHAPE AS 3200 ABOVE, ONE LEVEL UP - HERE
006723*    WE ARE LOOKING FOR THE PAIR ITSELF IN THE PAIR-TOTAL TABLE,
006724*    REGARDLESS OF WHICH PROJECT THE OVERLAP CAME FROM.
006730     MOVE ZERO TO CS-SUB-M.
006735     MOVE "N" TO WS-FOUND-SWITCH.
006740 4050-SEARCH.
006750     ADD 1 TO CS-SUB-M.
006760     IF CS-SUB-M > CS-PAIR-TOTAL-COUNT
006770        GO TO 4050-ADD.
006780     IF CS-PTT-EMP-ID-1 (CS-SUB-M) = CS-PPT-EMP-ID-1 (CS-SUB-K)
006790        AND CS-PTT-EMP-ID-2 (CS-SUB-M) = CS-PPT-EMP-ID-2 (CS-SUB-K)
006795        MOVE "Y" TO WS-FOUND-SWITCH
006800        ADD CS-PPT-OVERLAP-SECS (CS-SUB-K)
006810            TO CS-PTT-TOTAL-SECS (CS-SUB-M)
006820        GO TO 4050-EXIT.
006830     GO TO 4050-SEARCH.
006840 4050-ADD.
006841*
006842*    BY DEFINITION WE ONLY FALL THROUGH TO HERE WHEN THE SEARCH
006843*    RAN OFF THE END OF THE TABLE WITHOUT MATCHING, SO
006844*    WS-FOUND-SWITCH SHOULD ALWAYS STILL READ "N" AT THIS POINT.
006845     IF CS-TEST-MODE-SW AND WS-ENTRY-FOUND
006846        DISPLAY "CWOVLAP TEST MODE - 4050 FOUND/ADD MISMATCH".
006850     IF CS-PAIR-TOTAL-COUNT NOT < CS-MAX-PAIR-TOTAL
006860        DISPLAY CS009
006870        GO TO 4050-EXIT.
006880     ADD 1 TO CS-PAIR-TOTAL-COUNT.
006890     MOVE CS-PPT-EMP-ID-1 (CS-SUB-K)
006900         TO CS-PTT-EMP-ID-1 (CS-PAIR-TOTAL-COUNT).
006910     MOVE CS-PPT-EMP-ID-2 (CS-SUB-K)
006920         TO CS-PTT-EMP-ID-2 (CS-PAIR-TOTAL-COUNT).
006930     MOVE CS-PPT-OVERLAP-SECS (CS-SUB-K)
006940         TO CS-PTT-TOTAL-SECS (CS-PAIR-TOTAL-COUNT).
006950 4050-EXIT.
006960     EXIT SECTION.
006970*
006980* WINNER = STRICTLY-GREATER TOTAL SECONDS, FIRST ENCOUNTERED WINS
006990* ANY TIE (STRICT > BELOW, NOT >=).  INDEX ZERO MEANS NO PAIR.
007000*
007010 4100-FIND-WINNING-PAIR SECTION.
007020 4100-BEGIN.
007021*
007022*    CS-WINNER-INDEX STAYS AT ZERO UNTIL SOMETHING BEATS
007023*    WS-WINNER-SECS, WHICH STARTS AT ZERO TOO - SO A TABLE OF
007024*    ALL-ZERO TOTALS (EVERY PAIR'S OVERLAP CAME TO NOTHING, OR
007025*    THE TABLE IS EMPTY) LEAVES THE INDEX AT ZERO, WHICH 0000-MAIN
007026*    TREATS AS "NO WINNING PAIR" AND ROUTES TO THE NO-PAIR REPORT.
007030     MOVE ZERO TO CS-WINNER-INDEX.
007040     MOVE ZERO TO WS-WINNER-SECS.
007050     MOVE ZERO TO CS-SUB-K.
007060 4100-LOOP.
007070     ADD 1 TO CS-SUB-K.
007080     IF CS-SUB-K > CS-PAIR-TOTAL-COUNT
007090        GO TO 4100-EXIT.
007091*
007092*    STRICTLY GREATER, NOT GREATER-OR-EQUAL - ON A TIE THE ROW
007093*    FOUND FIRST (I.E. EARLIEST IN PAIR-PROJECT/PAIR-TOTAL BUILD
007094*    ORDER) KEEPS THE WIN, PER THE CS-0027 CHANGE NOTE ABOVE.
007100     IF CS-PTT-TOTAL-SECS (CS-SUB-K) > WS-WINNER-SECS
007110        MOVE CS-PTT-TOTAL-SECS (CS-SUB-K) TO WS-WINNER-SECS
007120        MOVE CS-SUB-K TO CS-WINNER-INDEX.
007130     GO TO 4100-LOOP.
007140 4100-EXIT.
007150     EXIT SECTION.
007160*
007170 5000-PRINT-WINNING-PAIR SECTION.
007180 5000-BEGIN.
007181*
007182*    CONVERT THE WINNING PAIR'S TOTAL SECONDS TO WHOLE DAYS -
007183*    INTEGER DIVIDE TRUNCATES TOWARD ZERO ON THIS COMPILER FOR
007184*    TWO POSITIVE OPERANDS, WHICH IS EXACTLY THE "DISCARD THE
007185*    REMAINDER" RULE THIS REPORT FIELD NEEDS.
007190     MOVE CS-PTT-EMP-ID-1 (CS-WINNER-INDEX) TO WS-DISP-EMP-1.
007200     MOVE CS-PTT-EMP-ID-2 (CS-WINNER-INDEX) TO WS-DISP-EMP-2.
007210     COMPUTE WS-WINNER-DAYS = WS-WINNER-SECS / 86400.
007220     MOVE WS-WINNER-DAYS TO WS-DISP-WINNER-DAYS.
007230     DISPLAY WS-DISP-EMP-1 " - " WS-DISP-EMP-2
007240             " worked together for " WS-DISP-WINNER-DAYS
007250             " days.".
007260 5000-EXIT.
007270     EXIT SECTION.
007280*
007290 5100-PRINT-PROJECT-BREAKDOWN SECTION.
007300 5100-BEGIN.
007301*
007302*    ONE LINE PER PAIR-PROJECT ROW THAT BELONGS TO THE WINNING
007303*    PAIR - EVERY OTHER PROJECT'S ROW IS SKIPPED.  THE WINNING
007304*    PAIR CAN SHOW UP ON SEVERAL PROJECTS, SO THIS IS A LOOP, NOT
007305*    A SINGLE LOOKUP.
007310     MOVE ZERO TO CS-SUB-K.
007320 5100-LOOP.
007330     ADD 1 TO CS-SUB-K.
007340     IF CS-SUB-K > CS-PAIR-PROJ-COUNT
007350        GO TO 5100-EXIT.
007360     IF CS-PPT-EMP-ID-1 (CS-SUB-K) = CS-PTT-EMP-ID-1 (CS-WINNER-INDEX)
007370        AND CS-PPT-EMP-ID-2 (CS-SUB-K) = CS-PTT-EMP-ID-2 (CS-WINNER-INDEX)
007380        MOVE CS-PPT-EMP-ID-1 (CS-SUB-K) TO WS-DISP-EMP-1
007390        MOVE CS-PPT-EMP-ID-2 (CS-SUB-K) TO WS-DISP-EMP-2
007400        MOVE CS-PPT-PROJECT-ID (CS-SUB-K) TO WS-DISP-PROJ
007410        COMPUTE WS-PROJ-DAYS =
007420            CS-PPT-OVERLAP-SECS (CS-SUB-K) / 86400
007430        MOVE WS-PROJ-DAYS TO WS-DISP-PROJ-DAYS
007440        DISPLAY WS-DISP-EMP-1 " - " WS-DISP-EMP-2 " - "
007450                WS-DISP-PROJ " for " WS-DISP-PROJ-DAYS " days".
007460     GO TO 5100-LOOP.
007470 5100-EXIT.
007480     EXIT SECTION.
007490*
007500 5200-PRINT-NO-PAIR SECTION.
007510 5200-BEGIN.
007511*
007512*    NO ENTRY EVER BEAT ZERO SECONDS - COVERS AN EMPTY FILE, A
007513*    ONE-EMPLOYEE FILE, OR A FILE WHERE NOBODY'S ASSIGNMENTS EVER
007514*    SHARED A PROJECT AND A DATE RANGE.  ADDED AFTER AN ANALYST
007515*    RAN AN EMPTY FILE AND GOT NO OUTPUT AT ALL - SEE CS-0030.
007520     DISPLAY "There is no pair of employees that worked together!".
007530 5200-EXIT.
007540     EXIT SECTION.
007550*
007560* HOWARD HINNANT'S CIVIL-CALENDAR DAY-NUMBER METHOD, EXTENDED TO
007570* SECONDS.  INTEGER ARITHMETIC ONLY, NO FUNCTION, TRUNCATING
007580* DIVISION THROUGHOUT (SAFE HERE - ALL OPERANDS ARE POSITIVE).
007590* WS-DC-INPUT-TS IN, WS-DC-ABS-SECS OUT.
007600*
007610 7000-DATE-TO-ABS-SECONDS SECTION.
007620 7000-BEGIN.
007621*
007622*    SHIFT THE "YEAR" SO THAT MARCH IS MONTH 0 - THIS PUTS THE
007623*    AWKWARD FEBRUARY LEAP-DAY AT THE END OF THE SHIFTED YEAR
007624*    INSTEAD OF IN THE MIDDLE OF IT, WHICH IS WHAT LETS THE
007625*    FORMULA BELOW HANDLE LEAP YEARS WITH PLAIN ARITHMETIC AND NO
007626*    "IF FEBRUARY AND LEAP YEAR" SPECIAL CASE ANYWHERE IN IT.
007630     MOVE WS-DC-IN-CCYY TO WS-DC-YEAR.
007640     MOVE WS-DC-IN-MM   TO WS-DC-MONTH.
007650     IF WS-DC-MONTH NOT > 2
007660        SUBTRACT 1 FROM WS-DC-YEAR
007670        COMPUTE WS-DC-MPRIME = WS-DC-MONTH + 9
007680     ELSE
007690        COMPUTE WS-DC-MPRIME = WS-DC-MONTH - 3
007700     END-IF.
007701*
007702*    ERA = WHICH 400-YEAR BLOCK THE SHIFTED YEAR FALLS IN; YOE
007703*    ("YEAR OF ERA") = HOW FAR INTO THAT BLOCK.  400 YEARS IS THE
007704*    GREGORIAN LEAP-YEAR CYCLE LENGTH, SO EVERY ERA HAS EXACTLY
007705*    THE SAME NUMBER OF DAYS AS EVERY OTHER ERA - THAT IS WHAT
007706*    MAKES THE REST OF THIS ARITHMETIC WORK WITHOUT A CALENDAR
007707*    TABLE ANYWHERE IN THE PROGRAM.
007710     COMPUTE WS-DC-ERA = WS-DC-YEAR / 400.
007720     COMPUTE WS-DC-YOE = WS-DC-YEAR - (WS-DC-ERA * 400).
007721*
007722*    DOY ("DAY OF YEAR", SHIFTED-YEAR BASIS) FROM THE SHIFTED
007723*    MONTH NUMBER AND THE DAY-OF-MONTH - THE 153/5 CONSTANT IS
007724*    THE STANDARD CLOSED-FORM FOR "DAYS IN THE MONTHS BEFORE
007725*    THIS ONE" UNDER THE MARCH-IS-MONTH-0 SHIFT.
007730     COMPUTE WS-DC-DOY =
007740         (((153 * WS-DC-MPRIME) + 2) / 5) + WS-DC-IN-DD - 1.
007741*
007742*    DOE ("DAY OF ERA") FOLDS IN THE LEAP-YEAR PATTERN - ADD A DAY
007743*    EVERY 4 YEARS, THEN TAKE ONE BACK OUT EVERY 100 YEARS (A
007744*    CENTURY YEAR IS NOT A LEAP YEAR UNLESS IT IS ALSO DIVISIBLE
007745*    BY 400, WHICH THE ERA SPLIT ABOVE ALREADY ACCOUNTS FOR).
007750     COMPUTE WS-DC-DOE =
007760         (WS-DC-YOE * 365) + (WS-DC-YOE / 4)
007770         - (WS-DC-YOE / 100) + WS-DC-DOY.
007771*
007772*    FINALLY, THE ABSOLUTE DAY NUMBER RELATIVE TO 1970-01-01 (THE
007773*    719468 CONSTANT IS THE DAY NUMBER OF 0000-03-01 ON THIS
007774*    SAME SCALE) - AND THEN STRAIGHT INTO SECONDS, ADDING BACK
007775*    THE HOURS/MINUTES/SECONDS OF TIME-OF-DAY THAT WERE SET ASIDE
007776*    AT THE START OF THIS PARAGRAPH.
007780     COMPUTE WS-DC-DAYS =
007790         (WS-DC-ERA * 146097) + WS-DC-DOE - 719468.
007800     COMPUTE WS-DC-ABS-SECS =
007810         (WS-DC-DAYS * 86400) + (WS-DC-IN-HH * 3600)
007820         + (WS-DC-IN-MN * 60) + WS-DC-IN-SS.
007830 7000-EXIT.
007840     EXIT SECTION.
007850*
007860 9800-CLOSE-DOWN SECTION.
007870 9800-BEGIN.
007871*
007872*    ONLY CLOSE THE FILE IF IT WAS ACTUALLY OPENED SUCCESSFULLY -
007873*    A FAILED OPEN IN SECTION 1100 LEAVES CS-ASSGN-STATUS AT
007874*    WHATEVER THE FAILING OPEN RETURNED, NEVER "00", SO THIS
007875*    GUARD SKIPS A CLOSE THAT WOULD OTHERWISE BE INVALID.
007880     IF CS-ASSGN-STATUS = "00"
007890        CLOSE CS-ASSIGNMENT-FILE.
007900     DISPLAY WS-PROG-ID " FINISHED".
007910 9800-EXIT.
007920     EXIT SECTION.
007930*
