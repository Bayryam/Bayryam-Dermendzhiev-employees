000100**************************************************
000110*                                                *
000120*  COLLABORATION STATISTICS - MESSAGE            *
000130*     LITERAL TABLE (CS0NN)                      *
000140**************************************************
000150*
000160*09/02/26 VBC - CREATED - ROW-PARSER, LOADER AND ANALYSER ABORTS.  CS-0031
000170*14/02/26 VBC - ADDED CS009 - TABLE-FULL IS NOT THE SAME FAULT AS  CS-0044
000180*             A BAD LINE AND OPS NEED TO TELL THEM APART.          CS-0044
000190*
000200 01  CS-ERROR-MESSAGES.
000210     03  CS001   PIC X(54) VALUE
000220         "CS001 INVALID LINE - DID NOT SPLIT INTO 4 FIELDS".
000230     03  CS002   PIC X(54) VALUE
000240         "CS002 INVALID ID - EMPLOYEE OR PROJECT ID NOT NUMERIC".
000250     03  CS003   PIC X(56) VALUE
000260         "CS003 INVALID ID - EMPLOYEE OR PROJECT ID IS NEGATIVE".
000270     03  CS004   PIC X(54) VALUE
000280         "CS004 UNSUPPORTED DATE FORMAT - FROM OR TO FIELD".
000290     03  CS005   PIC X(44) VALUE
000300         "CS005 DATE ANOMALY - DATE-FROM AFTER DATE-TO".
000310     03  CS006   PIC X(62) VALUE
000320         "CS006 DUPLICATE ENTRY - OVERLAPS AN ALREADY LOADED RECORD".
000330     03  CS007   PIC X(42) VALUE
000340         "CS007 ASSIGNMENT INPUT FILE NOT FOUND    ".
000350     03  CS008   PIC X(36) VALUE
000360         "CS008 ABORTING LOAD - SEE ABOVE LINE".
000370     03  CS009   PIC X(48) VALUE
000380         "CS009 ASSIGNMENT TABLE FULL - INCREASE CS-MAX-A".
000390     03  FILLER              PIC X(04).
000400*
