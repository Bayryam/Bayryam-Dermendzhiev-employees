000100**************************************************
000110*                                                *
000120*  RECORD DEFINITION FOR COLLABORATION           *
000130*     OVERLAP ACCUMULATOR TABLES                 *
000140*     (NO MASTER FILE - WORKING COPY ONLY)       *
000150**************************************************
000160*  PAIR-PROJECT ENTRY 32 BYTES, 3000 OCCS.  PAIR-TOTAL ENTRY
000170*  24 BYTES, 1000 OCCS.  BOTH TABLES ARE BUILT IN CWOVLAP'S
000180*  SECTIONS 3000-4100 AND NEVER WRITTEN TO A FILE OF THEIR OWN.
000190*
000200*09/02/26 VBC - CREATED - LIFTED SHAPE FROM WSPYPAY.               CS-0031
000210*12/02/26 VBC - OVERLAP/TOTAL CHGD COMP-3 TO COMP - THESE ARE      CS-0031
000220*             SECONDS COUNTERS, NOT MONEY, PER STD CS9912.         Y2K-001
000230*18/02/26 VBC - TABLES WERE HAND-DECLARED A SECOND TIME IN        CS-0048
000231*             CWOVLAP ITSELF AND THIS COPYBOOK'S OWN RECORDS       CS-0048
000232*             SAT UNUSED - MOVED THE REAL OCCURS TABLES IN HERE    CS-0048
000233*             SO THERE IS ONLY ONE DEFINITION OF EACH, AND         CS-0048
000234*             DROPPED THE SPARE SINGLE-ENTRY RECORDS.              CS-0048
000235*
000240 01  CS-PAIR-PROJ-TABLE.
000250     03  CS-PPT-ENTRY            OCCURS 3000 TIMES.
000260         05  CS-PPT-EMP-ID-1         PIC 9(09).
000270         05  CS-PPT-EMP-ID-2         PIC 9(09).
000280         05  CS-PPT-PROJECT-ID       PIC 9(09).
000290         05  CS-PPT-OVERLAP-SECS     PIC S9(15)  COMP.
000300         05  FILLER                  PIC X(04).
000310*
000320* ROLLED-UP TOTAL FOR THE PAIR ACROSS EVERY SHARED PROJECT -
000330* SAME EMP-ID-1/EMP-ID-2 KEY, PROJECT DROPPED.
000340*
000350 01  CS-PAIR-TOTAL-TABLE.
000360     03  CS-PTT-ENTRY            OCCURS 1000 TIMES.
000370         05  CS-PTT-EMP-ID-1         PIC 9(09).
000380         05  CS-PTT-EMP-ID-2         PIC 9(09).
000390         05  CS-PTT-TOTAL-SECS       PIC S9(15)  COMP.
000400         05  FILLER                  PIC X(04).
000410*
